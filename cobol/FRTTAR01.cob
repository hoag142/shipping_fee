000100***************************************************************** 
000200* PROGRAMME FRTTAR01                                           *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE TARIFICATION DE       *  
000600* SECOURS (REPLI) UTILISEE QUAND LE TRANSPORTEUR GHTK N'EST    *  
000700* PAS JOIGNABLE OU N'A PAS DE JETON D'ACCES CONFIGURE.  ELLE    * 
000800* CALCULE LE FRAIS DE PORT, LE FRAIS D'ASSURANCE, LE TOTAL ET  *  
000900* LE DELAI ESTIME POUR UN COLIS.                                * 
001000*                                                               * 
001100***************************************************************** 
001200 IDENTIFICATION DIVISION.                                         
001300 PROGRAM-ID.    FRTTAR01.                                         
001400 AUTHOR.        B. PARDI.                                         
001500 INSTALLATION.  CENTRE DE TRAITEMENT FRET.                        
001600 DATE-WRITTEN.  12/04/1987.                                       
001700 DATE-COMPILED.                                                   
001800 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.             
001900                                                                  
002000***************************************************************** 
002100* HISTORIQUE DES MODIFICATIONS                                 *  
002200*                                                               * 
002300* 12/04/87 BEPARDI  CREATION DU SOUS-PROGRAMME - BAREME FRET V1 * 
002400* 03/09/87 BEPARDI  CORRECTIF ARRONDI SUR LE FRAIS D'ASSURANCE  * 
002500* 21/01/88 JCDURAND AJOUT DU PALIER DE POIDS A 500G            *  
002600* 14/06/89 BEPARDI  AJOUT DU MESSAGE DE COMPTE-RENDU FIXE      *  
002700* 02/03/90 PLENOIR  REVUE DU CALCUL EN CAS DE VALEUR A ZERO    *  
002800* 17/11/91 BEPARDI  MISE A JOUR LIBELLES DELAI DE LIVRAISON    *  
002900* 25/05/93 JCDURAND NETTOYAGE ZONES DE TRAVAIL INUTILISEES     *  
003000* 08/02/95 PLENOIR  HARMONISATION AVEC LA MAQUETTE FRTDISP     *  
003100* 19/09/96 BEPARDI  AJOUT COMMENTAIRES EXPLOITATION            *  
003200* 11/12/98 MRTROIS  REVUE AN 2000 - AUCUNE ZONE DATE A 2        * 
003300*                   CHIFFRES DANS CE SOUS-PROGRAMME, NEANT     *  
003400* 14/01/99 MRTROIS  REVUE AN 2000 - CLOTURE DU DOSSIER PGM     *  
003500* 30/08/01 BEPARDI  PASSAGE DU FRAIS DE BASE EN ZONE DE TRAVAIL*  
003600* 06/05/04 PLENOIR  RELECTURE SUITE AUDIT QUALITE INTERNE      *  
003700* 23/10/07 JCDURAND AJOUT DU DRAPEAU SURTAXE ZONE ELOIGNEE     *  
003800* 15/03/12 MRTROIS  BASCULEMENT LIAISON SUR FR-COMBAT/FR-RETOUR*  
003900* 05/02/18 BEPARDI  FRT-0001 - PORTAGE BAREME TRANSPORTEUR GHTK*  
004000*                   (REPLI HORS LIGNE, PLUS DE BAREME FRET V1) *  
004100* 19/11/19 MRTROIS  FRT-0118 - AJOUT DU DIVISEUR COMMUN POUR LE*  
004200*                   POIDS ET L'ASSURANCE (9100-DIVISER-TRONQUE)*  
004300* 08/06/21 PLENOIR  FRT-0203 - RELECTURE AVANT MISE EN SERVICE *  
004350* 14/03/22 MRTROIS  FRT-0241 - AJOUT COMPTEUR D'APPELS POUR LES * 
004360*                   STATISTIQUES D'EXPLOITATION DU PAS BATCH     *
004400***************************************************************** 
004500                                                                  
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM                                           
005000     UPSI-0 ON  STATUS IS SW-RELANCE-ON                           
005100            OFF STATUS IS SW-RELANCE-OFF.                         
005200                                                                  
005300 DATA DIVISION.                                                   
005400 WORKING-STORAGE SECTION.                                         
005500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
005600 01 SLATVARS              PIC X(122)                  VALUE 'SLAT 
005700-    'VARS START:05/02/1809:14:03BEPARDI        FRTTAR010001000010
005800-    'FRT.TST.PGM                                 SLAT VARS END'. 
005900                                                                  
006000 01 VERSION PIC X(23) VALUE 'FRTTAR01 03 DU 08/06/21'.            
006100                                                                  
006200*                                                                 
006300* CONSTANTES DU BAREME DE REPLI (BAREME GHTK - CALCUL HORS LIGNE) 
006400*                                                                 
006500 01  W-BASE-FEE                PIC S9(9)  COMP VALUE 15000.       
006600 01  W-WEIGHT-DIVISOR          PIC S9(7)  COMP VALUE 500.         
006700 01  W-WEIGHT-RATE             PIC S9(9)  COMP VALUE 5000.        
006800 01  W-DISTANCE-FEE-AMT        PIC S9(9)  COMP VALUE 20000.       
006900 01  W-ASSUR-NUM               PIC S9(3)  COMP VALUE 5.           
007000 01  W-ASSUR-DEN               PIC S9(5)  COMP VALUE 1000.        
007100                                                                  
007200*                                                                 
007300* LIBELLES FIXES RENVOYES PAR LA CALCULETTE DE REPLI              
007400*                                                                 
007500 01  W-DELAI-PROCHE            PIC X(20) VALUE '1-2 ngay'.        
007600 01  W-DELAI-LOIN              PIC X(20) VALUE '3-5 ngay'.        
007700 01  W-DATE-LIVR-FIXE          PIC X(10) VALUE '05/02/2026'.      
007800* DECOMPOSITION JJ/MM/AAAA DE LA DATE FIXE (ZONE TECHNIQUE,       
007900* CONSULTEE PAR LES OUTILS D'EXPLOITATION, NON RECALCULEE ICI)    
008000 01  W-DATE-LIVR-FIXE-X REDEFINES W-DATE-LIVR-FIXE.               
008100     05  W-DLF-JOUR            PIC X(2).                          
008200     05  FILLER                PIC X(1).                          
008300     05  W-DLF-MOIS            PIC X(2).                          
008400     05  FILLER                PIC X(1).                          
008500     05  W-DLF-ANNEE           PIC X(4).                          
008600 01  W-COD-DELAI-FIXE          PIC X(20) VALUE 'Trong ngay'.      
008700 01  W-MESSAGE-FIXE            PIC X(60)                          
008800                     VALUE 'Tinh phi thanh cong (Mock Data)'.     
008900                                                                  
009000*                                                                 
009100* ZONE DE TRAVAIL COMMUNE POUR LA DIVISION ENTIERE TRONQUEE,      
009200* UTILISEE PAR LE CALCUL DU FRAIS DE POIDS ET PAR LE CALCUL DU    
009300* FRAIS D'ASSURANCE (REGLE DE TRONCATURE UNIQUE, VOIR 9100-)      
009400*                                                                 
009500 01  W-TRONQ-PARMS.                                               
009600     05  W-TRONQ-DIVIDENDE     PIC S9(11) COMP.                   
009700     05  W-TRONQ-DIVISEUR      PIC S9(9)  COMP.                   
009800     05  W-TRONQ-QUOTIENT      PIC S9(11) COMP.                   
009900* VUE BRUTE DE LA ZONE CI-DESSUS POUR TRACE D'EXPLOITATION        
010000 01  W-TRONQ-PARMS-ALT REDEFINES W-TRONQ-PARMS.                   
010100     05  W-TRONQ-DUMP          PIC X(20).                         
010200                                                                  
010300*                                                                 
010400* ZONES GLOBALES DE TRAVAIL : COPIE STRUCTUREE DE LA DEMANDE ET   
010500* DE LA REPONSE, ET ZONES DE LIAISON ROUTEUR/CALCULETTE           
010600*                                                                 
010700 01  SHIPMENT-REQUEST.                                            
010800     COPY XFRTREQ.                                                
010900 01  SHIPMENT-RESPONSE.                                           
011000     COPY XFRTRES.                                                
011100* DEMANDE VALIDEE, CONSTITUEE PAR 1000-CONSTITUER-COMBAT          
011200 01  FR-COMBAT.                                                   
011300     COPY XFRTCBT.                                                
011400* VUE BRUTE DE FR-COMBAT POUR TRACE D'EXPLOITATION                
011500 01  FR-COMBAT-DUMP REDEFINES FR-COMBAT PIC X(127).               
011600* RESULTAT DU CALCUL, REPRIS PAR 1800-CONSTITUER-REPONSE          
011700 01  FR-RETOUR.                                                   
011800     COPY XFRTRET.                                                
011900* CODES RETOUR DE TRAVAIL                                         
012000 01  CR                        PIC 9(2).                          
012100 01  RC                        PIC 9(2).                          
012150* COMPTEUR DES APPELS A LA CALCULETTE DEPUIS LE DEBUT DU PAS      
012160 77  W-NB-APPELS-CALCUL        PIC S9(7)  COMP VALUE ZERO.        
012200                                                                  
012300 LINKAGE SECTION.                                                 
012400* DEMANDE D'EXPEDITION BRUTE, TELLE QUE TRANSMISE PAR FRTDISP     
012500 01  ENTREEM                   PIC X(486).                        
012600* REPONSE DE TARIFICATION BRUTE, RENDUE A FRTDISP                 
012700 01  SORTIEM                   PIC X(159).                        
012800* CODES RETOUR                                                    
012900 01  CRM                       PIC 9(2).                          
013000 01  RCM                       PIC 9(2).                          
013100                                                                  
013200 PROCEDURE DIVISION USING ENTREEM SORTIEM CRM RCM.                
013300                                                                  
013400***************************************************************   
013500* 0000-DEBUT : SEQUENCEMENT DES CALCULS DE LA CALCULETTE       *  
013600***************************************************************   
013700 0000-DEBUT.                                                      
013750     ADD 1 TO W-NB-APPELS-CALCUL                                  
013800     MOVE ZERO TO CR RC CRM RCM                                   
013900     INITIALIZE SHIPMENT-RESPONSE FR-COMBAT FR-RETOUR             
014000     MOVE ENTREEM TO SHIPMENT-REQUEST                             
014100                                                                  
014200     PERFORM 1000-CONSTITUER-COMBAT                               
014300                            THRU 1000-CONSTITUER-COMBAT-EXIT      
014400     PERFORM 3100-TEST-PROVINCE THRU 3100-TEST-PROVINCE-EXIT      
014500     PERFORM 3200-CALC-POIDS    THRU 3200-CALC-POIDS-EXIT         
014600     PERFORM 3300-CALC-DISTANCE THRU 3300-CALC-DISTANCE-EXIT      
014700     PERFORM 3400-CALC-FRAIS-PORT                                 
014800                            THRU 3400-CALC-FRAIS-PORT-EXIT        
014900     PERFORM 3500-CALC-ASSURANCE                                  
015000                            THRU 3500-CALC-ASSURANCE-EXIT         
015100     PERFORM 3600-CALC-TOTAL    THRU 3600-CALC-TOTAL-EXIT         
015200     PERFORM 3700-CALC-DELAI    THRU 3700-CALC-DELAI-EXIT         
015300     PERFORM 3800-VALEURS-FIXES                                   
015400                            THRU 3800-VALEURS-FIXES-EXIT          
015500     PERFORM 1800-CONSTITUER-REPONSE                              
015600                            THRU 1800-CONSTITUER-REPONSE-EXIT     
015700                                                                  
015800     MOVE SHIPMENT-RESPONSE TO SORTIEM                            
015900     MOVE CR TO CRM                                               
016000     MOVE RC TO RCM                                               
016100                                                                  
016200     GOBACK                                                       
016300     .                                                            
016400                                                                  
016500***************************************************************   
016600* 1000-CONSTITUER-COMBAT : REPREND LES ZONES UTILES DE LA       * 
016700* DEMANDE DANS LA ZONE DE LIAISON FR-COMBAT.                   *  
016800***************************************************************   
016900 1000-CONSTITUER-COMBAT.                                          
017000     MOVE PICK-PROVINCE   TO FRCBT-PICK-PROVINCE                  
017100     MOVE DEST-PROVINCE   TO FRCBT-DEST-PROVINCE                  
017200     MOVE WEIGHT-GRAMS    TO FRCBT-WEIGHT-GRAMS                   
017300     MOVE ORDER-VALUE     TO FRCBT-ORDER-VALUE                    
017400     MOVE TRANSPORT-MODE  TO FRCBT-TRANSPORT-MODE                 
017500     MOVE DELIVER-OPTION  TO FRCBT-DELIVER-OPTION                 
017600     .                                                            
017700 1000-CONSTITUER-COMBAT-EXIT.                                     
017800     EXIT.                                                        
017900                                                                  
018000***************************************************************   
018100* 1800-CONSTITUER-REPONSE : REPREND LE RESULTAT DU CALCUL       * 
018200* (FR-RETOUR) DANS LA ZONE DE RESTITUTION SHIPMENT-RESPONSE.   *  
018300***************************************************************   
018400 1800-CONSTITUER-REPONSE.                                         
018500     MOVE FRRET-SUCCESS-FLAG     TO RESP-SUCCESS-FLAG             
018600     MOVE FRRET-MESSAGE          TO RESP-MESSAGE                  
018700     MOVE FRRET-SHIP-FEE-TOTAL   TO RESP-FEE                      
018800     MOVE FRRET-INSURANCE-FEE    TO RESP-INSURANCE-FEE            
018900     MOVE FRRET-TOTAL-FEE        TO RESP-TOTAL-FEE                
019000     MOVE FRRET-DELIVERY-TIME    TO RESP-DELIVERY-TIME            
019100     MOVE FRRET-EXPECTED-DATE    TO RESP-EXPECTED-DATE            
019200     MOVE FRRET-EXT-FEE-FLAG     TO RESP-EXT-FEE-FLAG             
019300     MOVE FRRET-SHIP-MONEY-LEAD  TO RESP-SHIP-MONEY-LEAD          
019400     .                                                            
019500 1800-CONSTITUER-REPONSE-EXIT.                                    
019600     EXIT.                                                        
019700                                                                  
019800***************************************************************   
019900* 3100-TEST-PROVINCE : MEME PROVINCE SI PICK-PROVINCE EST       * 
020000* GARNIE ET EGALE A DEST-PROVINCE (COMPARAISON EXACTE, SENSIBLE * 
020100* A LA CASSE). A DEFAUT, EXPEDITION INTER-PROVINCE.            *  
020200***************************************************************   
020300 3100-TEST-PROVINCE.                                              
020400     IF FRCBT-PICK-PROVINCE NOT = SPACES                          
020500        AND FRCBT-PICK-PROVINCE = FRCBT-DEST-PROVINCE             
020600         SET FRCBT-MEME-PROVINCE  TO TRUE                         
020700     ELSE                                                         
020800         SET FRCBT-AUTRE-PROVINCE TO TRUE                         
020900     END-IF                                                       
021000     .                                                            
021100 3100-TEST-PROVINCE-EXIT.                                         
021200     EXIT.                                                        
021300                                                                  
021400***************************************************************   
021500* 3200-CALC-POIDS : UN PALIER DE 5000 VND PAR TRANCHE COMPLETE  * 
021600* DE 500 GRAMMES, TRANCHE INCOMPLETE NON FACTUREE.             *  
021700***************************************************************   
021800 3200-CALC-POIDS.                                                 
021900     MOVE FRCBT-WEIGHT-GRAMS   TO W-TRONQ-DIVIDENDE               
022000     MOVE W-WEIGHT-DIVISOR     TO W-TRONQ-DIVISEUR                
022100     PERFORM 9100-DIVISER-TRONQUE THRU 9100-DIVISER-TRONQUE-EXIT  
022200     COMPUTE FRRET-WEIGHT-FEE = W-TRONQ-QUOTIENT * W-WEIGHT-RATE  
022300     .                                                            
022400 3200-CALC-POIDS-EXIT.                                            
022500     EXIT.                                                        
022600                                                                  
022700***************************************************************   
022800* 3300-CALC-DISTANCE : SURTAXE INTER-PROVINCE FORFAITAIRE.     *  
022900***************************************************************   
023000 3300-CALC-DISTANCE.                                              
023100     IF FRCBT-MEME-PROVINCE                                       
023200         MOVE ZERO TO FRRET-DISTANCE-FEE                          
023300     ELSE                                                         
023400         MOVE W-DISTANCE-FEE-AMT TO FRRET-DISTANCE-FEE            
023500     END-IF                                                       
023600     .                                                            
023700 3300-CALC-DISTANCE-EXIT.                                         
023800     EXIT.                                                        
023900                                                                  
024000***************************************************************   
024100* 3400-CALC-FRAIS-PORT : FRAIS DE BASE + FRAIS DE POIDS +      *  
024200* SURTAXE DE DISTANCE.                                         *  
024300***************************************************************   
024400 3400-CALC-FRAIS-PORT.                                            
024500     MOVE W-BASE-FEE TO FRRET-BASE-FEE                            
024600     COMPUTE FRRET-SHIP-FEE-TOTAL =                               
024700             FRRET-BASE-FEE + FRRET-WEIGHT-FEE                    
024800                            + FRRET-DISTANCE-FEE                  
024900     .                                                            
025000 3400-CALC-FRAIS-PORT-EXIT.                                       
025100     EXIT.                                                        
025200                                                                  
025300***************************************************************   
025400* 3500-CALC-ASSURANCE : 0,5% DE LA VALEUR DECLAREE, TRONQUE A  *  
025500* ZERO DECIMALE. AUCUNE ASSURANCE SI LA VALEUR DECLAREE EST    *  
025600* NULLE, NEGATIVE OU NON GARNIE.                                * 
025700***************************************************************   
025800 3500-CALC-ASSURANCE.                                             
025900     IF FRCBT-ORDER-VALUE > ZERO                                  
026000         COMPUTE W-TRONQ-DIVIDENDE =                              
026100                 FRCBT-ORDER-VALUE * W-ASSUR-NUM                  
026200         MOVE W-ASSUR-DEN TO W-TRONQ-DIVISEUR                     
026300         PERFORM 9100-DIVISER-TRONQUE                             
026400                            THRU 9100-DIVISER-TRONQUE-EXIT        
026500         MOVE W-TRONQ-QUOTIENT TO FRRET-INSURANCE-FEE             
026600     ELSE                                                         
026700         MOVE ZERO TO FRRET-INSURANCE-FEE                         
026800     END-IF                                                       
026900     .                                                            
027000 3500-CALC-ASSURANCE-EXIT.                                        
027100     EXIT.                                                        
027200                                                                  
027300***************************************************************   
027400* 3600-CALC-TOTAL : FRAIS DE PORT + FRAIS D'ASSURANCE.          * 
027500***************************************************************   
027600 3600-CALC-TOTAL.                                                 
027700     COMPUTE FRRET-TOTAL-FEE =                                    
027800             FRRET-SHIP-FEE-TOTAL + FRRET-INSURANCE-FEE           
027900     .                                                            
028000 3600-CALC-TOTAL-EXIT.                                            
028100     EXIT.                                                        
028200                                                                  
028300***************************************************************   
028400* 3700-CALC-DELAI : LIBELLE DU DELAI SELON MEME/AUTRE PROVINCE.*  
028500***************************************************************   
028600 3700-CALC-DELAI.                                                 
028700     IF FRCBT-MEME-PROVINCE                                       
028800         MOVE W-DELAI-PROCHE TO FRRET-DELIVERY-TIME               
028900     ELSE                                                         
029000         MOVE W-DELAI-LOIN   TO FRRET-DELIVERY-TIME               
029100     END-IF                                                       
029200     .                                                            
029300 3700-CALC-DELAI-EXIT.                                            
029400     EXIT.                                                        
029500                                                                  
029600***************************************************************   
029700* 3800-VALEURS-FIXES : ZONES NON CALCULEES DANS LE REPLI, LE    * 
029800* PROGRAMME DU TRANSPORTEUR LES RENVOIE EN LITTERAL. LE REPLI  *  
029900* NE PRODUIT JAMAIS DE COMPTE-RENDU EN ECHEC.                  *  
030000***************************************************************   
030100 3800-VALEURS-FIXES.                                              
030200     MOVE W-DATE-LIVR-FIXE  TO FRRET-EXPECTED-DATE                
030300     MOVE 'N'               TO FRRET-EXT-FEE-FLAG                 
030400     MOVE W-COD-DELAI-FIXE  TO FRRET-SHIP-MONEY-LEAD              
030500     MOVE 'Y'               TO FRRET-SUCCESS-FLAG                 
030600     MOVE W-MESSAGE-FIXE    TO FRRET-MESSAGE                      
030700     .                                                            
030800 3800-VALEURS-FIXES-EXIT.                                         
030900     EXIT.                                                        
031000                                                                  
031100***************************************************************   
031200* 9100-DIVISER-TRONQUE : DIVISION ENTIERE TRONQUEE VERS ZERO,  *  
031300* UTILISEE PAR 3200- ET 3500- (REGLE DE L'AIDE A L'ANALYSE     *  
031400* NUMERIQUE DU TRANSPORTEUR : DIVISEUR NUL RENVOIE ZERO).      *  
031500***************************************************************   
031600 9100-DIVISER-TRONQUE.                                            
031700     IF W-TRONQ-DIVISEUR = ZERO                                   
031800         MOVE ZERO TO W-TRONQ-QUOTIENT                            
031900     ELSE                                                         
032000         COMPUTE W-TRONQ-QUOTIENT =                               
032100                 W-TRONQ-DIVIDENDE / W-TRONQ-DIVISEUR             
032200     END-IF                                                       
032300     .                                                            
032400 9100-DIVISER-TRONQUE-EXIT.                                       
032500     EXIT.                                                        
