000100***************************************************************** 
000200* PROGRAMME FRTBATCH                                           *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* PROGRAMME PRINCIPAL DU TRAITEMENT BATCH DE TARIFICATION DES   * 
000600* EXPEDITIONS.  IL LIT LE FICHIER DES DEMANDES D'EXPEDITION,    * 
000700* AIGUILLE CHAQUE DEMANDE VERS FRTDISP POUR LE CALCUL DU FRAIS  * 
000800* DE PORT ET ECRIT LA REPONSE CORRESPONDANTE SUR LE FICHIER DE  * 
000900* SORTIE.  CE PROGRAMME NE FAIT AUCUN CALCUL LUI-MEME.          * 
001000*                                                               * 
001100***************************************************************** 
001200 IDENTIFICATION DIVISION.                                         
001300 PROGRAM-ID.    FRTBATCH.                                         
001400 AUTHOR.        B. PARDI.                                         
001500 INSTALLATION.  CENTRE DE TRAITEMENT FRET.                        
001600 DATE-WRITTEN.  12/04/1987.                                       
001700 DATE-COMPILED.                                                   
001800 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.             
001900                                                                  
002000***************************************************************** 
002100* HISTORIQUE DES MODIFICATIONS                                 *  
002200*                                                               * 
002300* 12/04/87 BEPARDI  CREATION DU BATCH DE TARIFICATION - V1      * 
002400* 19/08/88 JCDURAND AJOUT DU COMPTE-RENDU DE FIN DE PASSAGE     * 
002500* 04/02/91 PLENOIR  HARMONISATION AVEC L'AIGUILLAGE FRTDISP     * 
002600* 22/07/94 BEPARDI  RELECTURE SUITE REFONTE DE LA CALCULETTE    * 
002700* 11/12/98 MRTROIS  REVUE AN 2000 - AUCUNE ZONE DATE A 2        * 
002800*                   CHIFFRES DANS CE PROGRAMME, NEANT          *  
002900* 14/01/99 MRTROIS  REVUE AN 2000 - CLOTURE DU DOSSIER PGM     *  
003000* 09/04/03 PLENOIR  RELECTURE SUITE AUDIT QUALITE INTERNE      *  
003100* 30/11/09 JCDURAND SIMPLIFICATION DE LA BOUCLE DE LECTURE     *  
003200* 05/02/18 BEPARDI  FRT-0001 - PORTAGE BAREME TRANSPORTEUR GHTK*  
003300* 08/06/21 PLENOIR  FRT-0203 - RELECTURE AVANT MISE EN SERVICE *  
003400***************************************************************** 
003500                                                                  
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SPECIAL-NAMES.                                                   
003900     C01 IS TOP-OF-FORM                                           
004000     UPSI-0 ON  STATUS IS SW-RELANCE-ON                           
004100            OFF STATUS IS SW-RELANCE-OFF.                         
004200                                                                  
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT  SHIPMENT-REQUEST-FILE                                
004600                         ASSIGN  TO  FRTENTR                      
004700                         ORGANIZATION LINE SEQUENTIAL             
004800                         FILE STATUS  W-ENTREE-FS.                
004900     SELECT  SHIPMENT-RESPONSE-FILE                               
005000                         ASSIGN  TO  FRTSORT                      
005100                         ORGANIZATION LINE SEQUENTIAL             
005200                         FILE STATUS  W-SORTIE-FS.                
005300                                                                  
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600 FD  SHIPMENT-REQUEST-FILE                                        
005700     RECORD CONTAINS 486 CHARACTERS                               
005800     DATA RECORD ENTREE-REC.                                      
005900 01  ENTREE-REC                PIC X(486).                        
006000* VUE PAR GABARIT SHIPMENT-REQUEST DE LA LIGNE CI-DESSUS, POUR    
006100* LE VIDAGE D'EXPLOITATION EN CAS D'INCIDENT DE LECTURE           
006200 01  ENTREE-REC-X REDEFINES ENTREE-REC.                           
006300     COPY XFRTREQ.                                                
006400                                                                  
006500 FD  SHIPMENT-RESPONSE-FILE                                       
006600     RECORD CONTAINS 159 CHARACTERS                               
006700     DATA RECORD SORTIE-REC.                                      
006800 01  SORTIE-REC                PIC X(159).                        
006900* VUE PAR GABARIT SHIPMENT-RESPONSE DE LA LIGNE CI-DESSUS, POUR   
007000* LE VIDAGE D'EXPLOITATION EN CAS D'INCIDENT D'ECRITURE           
007100 01  SORTIE-REC-X REDEFINES SORTIE-REC.                           
007200     COPY XFRTRES.                                                
007300                                                                  
007400 WORKING-STORAGE SECTION.                                         
007500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
007600 01 SLATVARS              PIC X(122)                  VALUE 'SLAT 
007700-    'VARS START:05/02/1808:55:12BEPARDI        FRTBATCH0001000010
007800-    'FRT.TST.PGM                                 SLAT VARS END'. 
007900                                                                  
008000 01 VERSION PIC X(23) VALUE 'FRTBATCH 04 DU 08/06/21'.            
008100                                                                  
008200*--- FILE STATUS DES FICHIERS DU BATCH -----------------          
008300 01  W-ENTREE-FS               PIC XX.                            
008400 01  W-SORTIE-FS               PIC XX.                            
008500                                                                  
008600* DRAPEAU DE FIN DE FICHIER DES DEMANDES                          
008700 01  SW-FIN-DEMANDES           PIC X(1) VALUE 'N'.                
008800     88  FIN-DEMANDES                   VALUE 'O'.                
008900     88  PAS-FIN-DEMANDES                VALUE 'N'.               
009000                                                                  
009100* CODES RETOUR DE L'APPEL A FRTDISP                               
009200 01  CRM                       PIC 9(2).                          
009300 01  RCM                       PIC 9(2).                          
009400                                                                  
009500* COMPTE-RENDU DE FIN DE PASSAGE (TOUS COMPTEURS EN COMP)         
009600 01  W-COMPTE-RENDU.                                              
009700     05  W-NB-DEMANDES-LUES    PIC S9(7) COMP VALUE ZERO.         
009800     05  W-NB-REPONSES-ECRITES PIC S9(7) COMP VALUE ZERO.         
009900     05  W-NB-REJETS-AIGUILLE  PIC S9(7) COMP VALUE ZERO.         
010000* VUE BRUTE DU COMPTE-RENDU POUR TRACE D'EXPLOITATION             
010100 01  W-COMPTE-RENDU-X REDEFINES W-COMPTE-RENDU PIC X(12).         
010200                                                                  
010300* LIGNE DE COMPTE-RENDU EDITEE EN FIN DE PASSAGE                  
010400 01  W-LIGNE-CR.                                                  
010500     05  FILLER                PIC X(20) VALUE                    
010600             'FRTBATCH - DEMANDES '.                              
010700     05  W-LIGNE-CR-LUES       PIC ZZZ,ZZ9.                       
010800     05  FILLER                PIC X(12) VALUE                    
010900             ' - REPONSES '.                                      
011000     05  W-LIGNE-CR-ECRITES    PIC ZZZ,ZZ9.                       
011100     05  FILLER                PIC X(40) VALUE SPACES.            
011200                                                                  
011300 PROCEDURE DIVISION.                                              
011400                                                                  
011500***************************************************************   
011600* 0000-DEBUT : OUVRE LES FICHIERS, TRAITE LE FICHIER DES        * 
011700* DEMANDES JUSQU'A EPUISEMENT, EDITE LE COMPTE-RENDU ET FERME.  * 
011800***************************************************************   
011900 0000-DEBUT.                                                      
012000     OPEN INPUT  SHIPMENT-REQUEST-FILE                            
012100     OPEN OUTPUT SHIPMENT-RESPONSE-FILE                           
012200                                                                  
012300     PERFORM 1000-LIRE-DEMANDE THRU 1000-LIRE-DEMANDE-EXIT        
012400                                                                  
012500     PERFORM 2000-TRAITER-DEMANDE THRU 2000-TRAITER-DEMANDE-EXIT  
012600         UNTIL FIN-DEMANDES                                       
012700                                                                  
012800     PERFORM 9000-EDITER-COMPTE-RENDU                             
012900                            THRU 9000-EDITER-COMPTE-RENDU-EXIT    
013000                                                                  
013100     CLOSE SHIPMENT-REQUEST-FILE                                  
013200           SHIPMENT-RESPONSE-FILE                                 
013300                                                                  
013400     GOBACK                                                       
013500     .                                                            
013600                                                                  
013700***************************************************************   
013800* 1000-LIRE-DEMANDE : LECTURE SEQUENTIELLE DU FICHIER DES       * 
013900* DEMANDES D'EXPEDITION.                                        * 
014000***************************************************************   
014100 1000-LIRE-DEMANDE.                                               
014200     READ SHIPMENT-REQUEST-FILE                                   
014300         AT END                                                   
014400             SET FIN-DEMANDES TO TRUE                             
014500         NOT AT END                                               
014600             ADD 1 TO W-NB-DEMANDES-LUES                          
014700     END-READ                                                     
014800     .                                                            
014900 1000-LIRE-DEMANDE-EXIT.                                          
015000     EXIT.                                                        
015100                                                                  
015200***************************************************************   
015300* 2000-TRAITER-DEMANDE : AIGUILLE LA DEMANDE COURANTE VERS      * 
015400* FRTDISP, ECRIT LA REPONSE ET LIT LA DEMANDE SUIVANTE.         * 
015500***************************************************************   
015600 2000-TRAITER-DEMANDE.                                            
015700     MOVE ZERO TO CRM RCM                                         
015800     CALL 'FRTDISP' USING ENTREE-REC SORTIE-REC CRM RCM           
015900                                                                  
016000     IF CRM NOT = ZERO                                            
016100         ADD 1 TO W-NB-REJETS-AIGUILLE                            
016200     END-IF                                                       
016300                                                                  
016400     WRITE SORTIE-REC                                             
016500     ADD 1 TO W-NB-REPONSES-ECRITES                               
016600                                                                  
016700     PERFORM 1000-LIRE-DEMANDE THRU 1000-LIRE-DEMANDE-EXIT        
016800     .                                                            
016900 2000-TRAITER-DEMANDE-EXIT.                                       
017000     EXIT.                                                        
017100                                                                  
017200***************************************************************   
017300* 9000-EDITER-COMPTE-RENDU : TRACE LE NOMBRE DE DEMANDES LUES   * 
017400* ET DE REPONSES ECRITES SUR LA CONSOLE D'EXPLOITATION.         * 
017500***************************************************************   
017600 9000-EDITER-COMPTE-RENDU.                                        
017700     MOVE W-NB-DEMANDES-LUES    TO W-LIGNE-CR-LUES                
017800     MOVE W-NB-REPONSES-ECRITES TO W-LIGNE-CR-ECRITES             
017900     DISPLAY W-LIGNE-CR UPON CONSOLE                              
018000     .                                                            
018100 9000-EDITER-COMPTE-RENDU-EXIT.                                   
018200     EXIT.                                                        
