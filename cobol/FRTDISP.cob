000100***************************************************************   
000200*              I M P O R T A N T                              *   
000300*              -----------------                              *   
000400*                                                             *   
000500*   LE PROGRAMME FRTDISP EST UNIQUEMENT UN AIGUILLAGE PAR     *   
000600*   RAPPORT AU BAREME DE TARIFICATION EN VIGUEUR :            *   
000700*                  FRTTAR01 POUR LE BAREME GHTK1 (REPLI)      *   
000800*   LES BAREMES GHTK2 ET SUIVANTS SERONT RACCORDES ICI LE     *   
000900*   JOUR OU LE TRANSPORTEUR PUBLIERA UN NOUVEAU BAREME.       *   
001000***************************************************************   
001100 IDENTIFICATION DIVISION.                                         
001200 PROGRAM-ID.    FRTDISP.                                          
001300 AUTHOR.        B. PARDI.                                         
001400 INSTALLATION.  CENTRE DE TRAITEMENT FRET.                        
001500 DATE-WRITTEN.  12/04/1987.                                       
001600 DATE-COMPILED.                                                   
001700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.             
001800                                                                  
001900***************************************************************** 
002000* HISTORIQUE DES MODIFICATIONS                                 *  
002100*                                                               * 
002200* 12/04/87 BEPARDI  CREATION DE L'AIGUILLAGE - BAREME FRET V1  *  
002300* 19/08/88 JCDURAND AJOUT DU CODE RETOUR BAREME INCONNU        *  
002400* 04/02/91 PLENOIR  NETTOYAGE DES COMMENTAIRES D'EXPLOITATION  *  
002500* 22/07/94 BEPARDI  MISE A JOUR SUITE REFONTE DE FRTTAR01      *  
002600* 11/12/98 MRTROIS  REVUE AN 2000 - AUCUNE ZONE DATE A 2        * 
002700*                   CHIFFRES DANS CE PROGRAMME, NEANT          *  
002800* 14/01/99 MRTROIS  REVUE AN 2000 - CLOTURE DU DOSSIER PGM     *  
002900* 09/04/03 PLENOIR  RELECTURE SUITE AUDIT QUALITE INTERNE      *  
003000* 30/11/09 JCDURAND SIMPLIFICATION DE L'AIGUILLAGE (UN SEUL    *  
003100*                   BAREME ACTIF DESORMAIS)                   *   
003200* 05/02/18 BEPARDI  FRT-0001 - PORTAGE BAREME TRANSPORTEUR GHTK*  
003300*                   (REMPLACE L'AIGUILLAGE DU BAREME FRET V1)  *  
003400* 08/06/21 PLENOIR  FRT-0203 - RELECTURE AVANT MISE EN SERVICE *  
003500***************************************************************** 
003600                                                                  
003700 ENVIRONMENT DIVISION.                                            
003800 CONFIGURATION SECTION.                                           
003900 SPECIAL-NAMES.                                                   
004000     C01 IS TOP-OF-FORM                                           
004100     UPSI-0 ON  STATUS IS SW-RELANCE-ON                           
004200            OFF STATUS IS SW-RELANCE-OFF.                         
004300                                                                  
004400 DATA DIVISION.                                                   
004500 WORKING-STORAGE SECTION.                                         
004600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
004700 01 SLATVARS              PIC X(122)                  VALUE 'SLAT 
004800-    'VARS START:05/02/1809:07:51BEPARDI        FRTDISP 0001000010
004900-    'FRT.TST.PGM                                 SLAT VARS END'. 
005000                                                                  
005100 01 VERSION PIC X(23) VALUE 'FRTDISP  02 DU 08/06/21'.            
005200                                                                  
005300* BAREME DE TARIFICATION ACTUELLEMENT EN VIGUEUR                  
005400 01  W-BAREME-EN-VIGUEUR      PIC X(5) VALUE 'GHTK1'.             
005500* VUE NUMERIQUE DU SUFFIXE DE BAREME (ZONE TECHNIQUE, POUR LES    
005600* CONTROLES D'EXPLOITATION, NON UTILISEE PAR LE CALCUL LUI-MEME)  
005700 01  W-BAREME-EN-VIGUEUR-X REDEFINES W-BAREME-EN-VIGUEUR.         
005800     05  W-BAR-PREFIXE         PIC X(4).                          
005900     05  W-BAR-SUFFIXE         PIC 9(1).                          
006000* COMPTEUR DES APPELS AIGUILLES DANS LA SEQUENCE COURANTE         
006100 01  W-NB-APPELS               PIC S9(7) COMP VALUE ZERO.         
006200* CODES RETOUR DE L'AIGUILLAGE (ZONE TECHNIQUE, POUR TRACE)       
006300 01  W-CODES-RETOUR.                                              
006400     05  W-CR-TRAVAIL          PIC 9(2).                          
006500     05  W-RC-TRAVAIL          PIC 9(2).                          
006600* VUE BRUTE DES CODES RETOUR POUR L'EDITION D'EXPLOITATION        
006700 01  W-CODES-RETOUR-X REDEFINES W-CODES-RETOUR PIC X(4).          
006800                                                                  
006900 LINKAGE SECTION.                                                 
007000* DEMANDE D'EXPEDITION BRUTE (GABARIT SHIPMENT-REQUEST)           
007100 01  ENTREEM                   PIC X(486).                        
007200* VUE PAR BLOC DE 81 OCTETS DE LA DEMANDE (ZONE TECHNIQUE, POUR   
007300* LE VIDAGE HEXADECIMAL EN CAS D'INCIDENT D'EXPLOITATION)         
007400 01  ENTREEM-X REDEFINES ENTREEM.                                 
007500     05  ENTREEM-BLOC OCCURS 6 TIMES PIC X(81).                   
007600* REPONSE DE TARIFICATION BRUTE (GABARIT SHIPMENT-RESPONSE)       
007700 01  SORTIEM                   PIC X(159).                        
007800* CODES RETOUR                                                    
007900 01  CRM                       PIC 9(2).                          
008000 01  RCM                       PIC 9(2).                          
008100                                                                  
008200 PROCEDURE DIVISION USING ENTREEM SORTIEM CRM RCM.                
008300                                                                  
008400***************************************************************   
008500* TRAIT : AIGUILLE VERS LA CALCULETTE DU BAREME EN VIGUEUR.    *  
008600* LE PROGRAMME NE TOUCHE PAS AU CONTENU DE LA DEMANDE NI DE    *  
008700* LA REPONSE : IL SE BORNE A TRANSMETTRE LES ZONES DE LIAISON  *  
008800* A LA CALCULETTE DESIGNEE, COMME LE FAISAIT L'AIGUILLAGE DU   *  
008900* BAREME FRET V1 PAR ANNEE AVANT LE PORTAGE GHTK.              *  
009000***************************************************************   
009100 TRAIT.                                                           
009200     MOVE ZERO TO CRM RCM                                         
009300     ADD 1 TO W-NB-APPELS                                         
009400                                                                  
009500     EVALUATE W-BAREME-EN-VIGUEUR                                 
009600         WHEN 'GHTK1'                                             
009700             CALL 'FRTTAR01' USING ENTREEM SORTIEM CRM RCM        
009800         WHEN OTHER                                               
009900             MOVE 12 TO CRM                                       
010000             MOVE 99 TO RCM                                       
010100     END-EVALUATE                                                 
010200                                                                  
010300     GOBACK                                                       
010400     .                                                            
