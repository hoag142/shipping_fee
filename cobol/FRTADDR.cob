000100***************************************************************** 
000200* PROGRAMME FRTADDR                                            *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* CE SOUS-PROGRAMME REND LES LISTES DE REFERENCE D'ADRESSE     *  
000600* (PROVINCES, DISTRICTS, WARDS) UTILISEES PAR LES ECRANS DE     * 
000700* SAISIE DE L'EXPEDITEUR POUR GARNIR LES LISTES DEROULANTES.    * 
000800* IL NE FAIT AUCUN CALCUL DE FRAIS : VOIR FRTTAR01 POUR CELA.   * 
000900*                                                               * 
001000***************************************************************** 
001100 IDENTIFICATION DIVISION.                                         
001200 PROGRAM-ID.    FRTADDR.                                          
001300 AUTHOR.        J-C. DURAND.                                      
001400 INSTALLATION.  CENTRE DE TRAITEMENT FRET.                        
001500 DATE-WRITTEN.  19/08/1988.                                       
001600 DATE-COMPILED.                                                   
001700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.             
001800                                                                  
001900***************************************************************** 
002000* HISTORIQUE DES MODIFICATIONS                                 *  
002100*                                                               * 
002200* 19/08/88 JCDURAND CREATION - LISTE DES PROVINCES SEULEMENT    * 
002300* 04/02/91 PLENOIR  AJOUT DE LA LISTE DES DISTRICTS            *  
002400* 22/07/94 BEPARDI  AJOUT DE LA LISTE DES WARDS (SYNTHESE)     *  
002500* 19/09/96 BEPARDI  HARMONISATION DES CODES RETOUR AVEC FRTTAR01* 
002600* 11/12/98 MRTROIS  REVUE AN 2000 - AUCUNE ZONE DATE A 2        * 
002700*                   CHIFFRES DANS CE SOUS-PROGRAMME, NEANT     *  
002800* 14/01/99 MRTROIS  REVUE AN 2000 - CLOTURE DU DOSSIER PGM     *  
002900* 30/08/01 PLENOIR  PASSAGE DES TABLES HA NOI / HCM EN TABLES   * 
003000*                   REDEFINIES (VOIR XFRTDIST)                *   
003100* 09/04/03 JCDURAND RELECTURE SUITE AUDIT QUALITE INTERNE      *  
003200* 23/10/07 BEPARDI  AJOUT DU COMPTEUR DE PROVINCES CHARGEES    *  
003300* 05/02/18 PLENOIR  FRT-0002 - CREATION DU REFERENTIEL D'ADRESSE* 
003400*                   GHTK (REMPLACE LE REFERENTIEL DE REPLI)    *  
003500* 08/06/21 MRTROIS  FRT-0203 - RELECTURE AVANT MISE EN SERVICE *  
003600***************************************************************** 
003700                                                                  
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM                                           
004200     UPSI-0 ON  STATUS IS SW-RELANCE-ON                           
004300            OFF STATUS IS SW-RELANCE-OFF.                         
004400                                                                  
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT  PROVINCE-FILE  ASSIGN  TO  PROVFILE                  
004800                         ORGANIZATION LINE SEQUENTIAL             
004900                         FILE STATUS  PROVINCE-FS.                
005000                                                                  
005100 DATA DIVISION.                                                   
005200 FILE SECTION.                                                    
005300 FD  PROVINCE-FILE                                                
005400     RECORD CONTAINS 60 CHARACTERS                                
005500     DATA RECORD PROVINCE-FILE-REC.                               
005600 01  PROVINCE-FILE-REC            PIC X(60).                      
005700* VUE BRUTE DE L'ARTICLE, POUR TRACE D'EXPLOITATION               
005800 01  PROVINCE-FILE-REC-X REDEFINES PROVINCE-FILE-REC PIC X(60).   
005900                                                                  
006000 WORKING-STORAGE SECTION.                                         
006100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
006200 01 SLATVARS              PIC X(122)                  VALUE 'SLAT 
006300-    'VARS START:19/08/8810:22:47JCDURAND       FRTADDR 0001000010
006400-    'FRT.TST.PGM                                 SLAT VARS END'. 
006500                                                                  
006600 01 VERSION PIC X(23) VALUE 'FRTADDR  04 DU 08/06/21'.            
006700                                                                  
006800*--- FILE STATUS DE PROVINCE-FILE -----------------               
006900 01  PROVINCE-FS               PIC XX.                            
007000                                                                  
007100* TABLE EN MEMOIRE DES 63 PROVINCES, CHARGEE A L'OUVERTURE DU     
007200* FICHIER PROVINCE-FILE, DANS L'ORDRE PROVINCE-ID 1 A 63          
007300     COPY XFRTPROV.                                               
007400                                                                  
007500* TABLES FIXES DES DISTRICTS HA NOI / HO CHI MINH                 
007600     COPY XFRTDIST.                                               
007700                                                                  
007800* GABARIT ARTICLE WARD-RECORD, UTILISE PAR LA SYNTHESE DES WARDS  
007900     COPY XFRTWARD.                                               
008000                                                                  
008100* COMPTEURS ET SUBSCRIPTS DE TRAVAIL (TOUS EN COMP, PAR           
008200* CONVENTION DU SERVICE POUR LES ZONES ARITHMETIQUES)             
008300 01  W-COMPTEURS.                                                 
008400     05  W-NB-PROVINCES-CHARGEES  PIC S9(5) COMP VALUE ZERO.      
008500     05  W-IDX-TABLE              PIC S9(5) COMP VALUE ZERO.      
008600* VUE BRUTE DES COMPTEURS POUR TRACE D'EXPLOITATION               
008700 01  W-COMPTEURS-X REDEFINES W-COMPTEURS PIC X(8).                
008800                                                                  
008900* ZONE D'EDITION DE LA PROVINCE-ID POUR LE LIBELLE DE REPLI       
009000* DU DISTRICT SYNTHETISE (SUPPRESSION DES ZEROS DE TETE)          
009100 01  W-PROV-EDIT                  PIC Z9.                         
009200                                                                  
009300 LINKAGE SECTION.                                                 
009400     COPY XFRTLNK.                                                
009500* VUE BRUTE DE LA ZONE DE LIAISON POUR TRACE D'EXPLOITATION       
009600 01  FR-RECHERCHE-X REDEFINES FR-RECHERCHE PIC X(3800).           
009700                                                                  
009800 PROCEDURE DIVISION USING FR-RECHERCHE.                           
009900                                                                  
010000***************************************************************   
010100* 0000-DEBUT : CHARGE LA TABLE DES PROVINCES PUIS AIGUILLE     *  
010200* VERS LA RESTITUTION DEMANDEE PAR LK-TYPE-RECH.               *  
010300***************************************************************   
010400 0000-DEBUT.                                                      
010500     MOVE ZERO TO LK-NB-LIGNES                                    
010600     PERFORM 1000-CHARGER-PROVINCES                               
010700                            THRU 1000-CHARGER-PROVINCES-EXIT      
010800                                                                  
010900     EVALUATE LK-TYPE-RECH                                        
011000         WHEN 'P'                                                 
011100             PERFORM 2000-LISTE-PROVINCES                         
011200                            THRU 2000-LISTE-PROVINCES-EXIT        
011300         WHEN 'D'                                                 
011400             PERFORM 3000-LISTE-DISTRICTS                         
011500                            THRU 3000-LISTE-DISTRICTS-EXIT        
011600         WHEN 'W'                                                 
011700             PERFORM 4000-LISTE-WARDS                             
011800                            THRU 4000-LISTE-WARDS-EXIT            
011900         WHEN OTHER                                               
012000             MOVE ZERO TO LK-NB-LIGNES                            
012100     END-EVALUATE                                                 
012200                                                                  
012300     GOBACK                                                       
012400     .                                                            
012500                                                                  
012600***************************************************************   
012700* 1000-CHARGER-PROVINCES : LIT LE FICHIER PROVINCE-FILE EN     *  
012800* SEQUENTIEL ET GARNIT PT-PROVINCE-TABLE DANS L'ORDRE DU       *  
012900* FICHIER (PROVINCE-ID 1 A 63).                                *  
013000***************************************************************   
013100 1000-CHARGER-PROVINCES.                                          
013200     MOVE ZERO TO W-NB-PROVINCES-CHARGEES                         
013300     OPEN INPUT PROVINCE-FILE                                     
013400     PERFORM 1010-LIRE-UNE-PROVINCE                               
013500                            THRU 1010-LIRE-UNE-PROVINCE-EXIT      
013600         UNTIL PROVINCE-FS = '10'                                 
013700     CLOSE PROVINCE-FILE                                          
013800     .                                                            
013900 1000-CHARGER-PROVINCES-EXIT.                                     
014000     EXIT.                                                        
014100                                                                  
014200***************************************************************   
014300* 1010-LIRE-UNE-PROVINCE : LIT UN ARTICLE DE PROVINCE-FILE ET  *  
014400* LE RANGE DANS PT-PROVINCE-TABLE AU RANG SUIVANT.             *  
014500***************************************************************   
014600 1010-LIRE-UNE-PROVINCE.                                          
014700     READ PROVINCE-FILE INTO PROVINCE-RECORD                      
014800         AT END                                                   
014900             MOVE '10' TO PROVINCE-FS                             
015000         NOT AT END                                               
015100             ADD 1 TO W-NB-PROVINCES-CHARGEES                     
015200             SET PT-PROVINCE-IDX TO W-NB-PROVINCES-CHARGEES       
015300             MOVE PROVINCE-ID    TO PT-PROVINCE-ID                
015400                                      (PT-PROVINCE-IDX)           
015500             MOVE PROVINCE-NAME  TO PT-PROVINCE-NAME              
015600                                      (PT-PROVINCE-IDX)           
015700             MOVE PROVINCE-CODE  TO PT-PROVINCE-CODE              
015800                                      (PT-PROVINCE-IDX)           
015900     END-READ                                                     
016000     .                                                            
016100 1010-LIRE-UNE-PROVINCE-EXIT.                                     
016200     EXIT.                                                        
016300                                                                  
016400***************************************************************   
016500* 2000-LISTE-PROVINCES : REND LES 63 PROVINCES DANS L'ORDRE    *  
016600* CHARGE.                                                      *  
016700***************************************************************   
016800 2000-LISTE-PROVINCES.                                            
016900     MOVE W-NB-PROVINCES-CHARGEES TO LK-NB-LIGNES                 
017000     PERFORM 2010-COPIER-UNE-PROVINCE                             
017100                            THRU 2010-COPIER-UNE-PROVINCE-EXIT    
017200         VARYING W-IDX-TABLE FROM 1 BY 1                          
017300           UNTIL W-IDX-TABLE > W-NB-PROVINCES-CHARGEES            
017400     .                                                            
017500 2000-LISTE-PROVINCES-EXIT.                                       
017600     EXIT.                                                        
017700                                                                  
017800***************************************************************   
017900* 2010-COPIER-UNE-PROVINCE : RECOPIE LA PROVINCE DE RANG       *  
018000* W-IDX-TABLE DANS LA LIGNE DE RESULTAT CORRESPONDANTE.        *  
018100***************************************************************   
018200 2010-COPIER-UNE-PROVINCE.                                        
018300     SET PT-PROVINCE-IDX TO W-IDX-TABLE                           
018400     MOVE PT-PROVINCE-ROW (PT-PROVINCE-IDX)                       
018500                        TO LK-LIGNE (W-IDX-TABLE)                 
018600     .                                                            
018700 2010-COPIER-UNE-PROVINCE-EXIT.                                   
018800     EXIT.                                                        
018900                                                                  
019000***************************************************************   
019100* 3000-LISTE-DISTRICTS : POUR LA PROVINCE-ID DEMANDEE, REND LA *  
019200* TABLE STOCKEE (HA NOI, HO CHI MINH) OU, A DEFAUT, LES 3       * 
019300* DISTRICTS DE REPLI SYNTHETISES.                              *  
019400***************************************************************   
019500 3000-LISTE-DISTRICTS.                                            
019600     EVALUATE LK-PROVINCE-ID                                      
019700         WHEN 1                                                   
019800             PERFORM 3100-DISTRICTS-HANOI                         
019900                            THRU 3100-DISTRICTS-HANOI-EXIT        
020000         WHEN 2                                                   
020100             PERFORM 3200-DISTRICTS-HCM                           
020200                            THRU 3200-DISTRICTS-HCM-EXIT          
020300         WHEN OTHER                                               
020400             PERFORM 3300-SYNTHESE-DISTRICT                       
020500                            THRU 3300-SYNTHESE-DISTRICT-EXIT      
020600     END-EVALUATE                                                 
020700     .                                                            
020800 3000-LISTE-DISTRICTS-EXIT.                                       
020900     EXIT.                                                        
021000                                                                  
021100***************************************************************   
021200* 3100-DISTRICTS-HANOI : LES 10 DISTRICTS STOCKES DE HA NOI.   *  
021300***************************************************************   
021400 3100-DISTRICTS-HANOI.                                            
021500     MOVE 10 TO LK-NB-LIGNES                                      
021600     PERFORM 3110-COPIER-DISTRICT-HANOI                           
021700                            THRU 3110-COPIER-DISTRICT-HANOI-EXIT  
021800         VARYING W-IDX-TABLE FROM 1 BY 1 UNTIL W-IDX-TABLE > 10   
021900     .                                                            
022000 3100-DISTRICTS-HANOI-EXIT.                                       
022100     EXIT.                                                        
022200                                                                  
022300***************************************************************   
022400* 3110-COPIER-DISTRICT-HANOI : RECOPIE LE DISTRICT DE HA NOI   *  
022500* DE RANG W-IDX-TABLE DANS LA LIGNE DE RESULTAT.               *  
022600***************************************************************   
022700 3110-COPIER-DISTRICT-HANOI.                                      
022800     SET HN-DISTRICT-IDX TO W-IDX-TABLE                           
022900     INITIALIZE DISTRICT-RECORD                                   
023000     MOVE HN-DISTRICT-ID (HN-DISTRICT-IDX)                        
023100                        TO DISTRICT-ID                            
023200     MOVE HN-DISTRICT-NAME (HN-DISTRICT-IDX)                      
023300                        TO DISTRICT-NAME                          
023400     MOVE 1             TO PROVINCE-ID                            
023500     MOVE DISTRICT-RECORD TO LK-LIGNE (W-IDX-TABLE)               
023600     .                                                            
023700 3110-COPIER-DISTRICT-HANOI-EXIT.                                 
023800     EXIT.                                                        
023900                                                                  
024000***************************************************************   
024100* 3200-DISTRICTS-HCM : LES 10 DISTRICTS STOCKES DE HO CHI      *  
024200* MINH.                                                         * 
024300***************************************************************   
024400 3200-DISTRICTS-HCM.                                              
024500     MOVE 10 TO LK-NB-LIGNES                                      
024600     PERFORM 3210-COPIER-DISTRICT-HCM                             
024700                            THRU 3210-COPIER-DISTRICT-HCM-EXIT    
024800         VARYING W-IDX-TABLE FROM 1 BY 1 UNTIL W-IDX-TABLE > 10   
024900     .                                                            
025000 3200-DISTRICTS-HCM-EXIT.                                         
025100     EXIT.                                                        
025200                                                                  
025300***************************************************************   
025400* 3210-COPIER-DISTRICT-HCM : RECOPIE LE DISTRICT DE HO CHI     *  
025500* MINH DE RANG W-IDX-TABLE DANS LA LIGNE DE RESULTAT.          *  
025600***************************************************************   
025700 3210-COPIER-DISTRICT-HCM.                                        
025800     SET HCM-DISTRICT-IDX TO W-IDX-TABLE                          
025900     INITIALIZE DISTRICT-RECORD                                   
026000     MOVE HCM-DISTRICT-ID (HCM-DISTRICT-IDX)                      
026100                        TO DISTRICT-ID                            
026200     MOVE HCM-DISTRICT-NAME (HCM-DISTRICT-IDX)                    
026300                        TO DISTRICT-NAME                          
026400     MOVE 2             TO PROVINCE-ID                            
026500     MOVE DISTRICT-RECORD TO LK-LIGNE (W-IDX-TABLE)               
026600     .                                                            
026700 3210-COPIER-DISTRICT-HCM-EXIT.                                   
026800     EXIT.                                                        
026900                                                                  
027000***************************************************************   
027100* 3300-SYNTHESE-DISTRICT : POUR TOUTE AUTRE PROVINCE-ID, TROIS *  
027200* DISTRICTS DE REPLI SONT SYNTHETISES A PARTIR DE LA SEULE     *  
027300* PROVINCE-ID (AUCUNE TABLE STOCKEE POUR CES PROVINCES).       *  
027400***************************************************************   
027500 3300-SYNTHESE-DISTRICT.                                          
027600     MOVE 3 TO LK-NB-LIGNES                                       
027700                                                                  
027800     INITIALIZE DISTRICT-RECORD                                   
027900     COMPUTE DISTRICT-ID = 100 + LK-PROVINCE-ID                   
028000     MOVE LK-PROVINCE-ID TO W-PROV-EDIT                           
028100     IF W-PROV-EDIT (1:1) = SPACE                                 
028200         STRING 'Thanh pho/Thi xa ' DELIMITED BY SIZE             
028300                W-PROV-EDIT (2:1)   DELIMITED BY SIZE             
028400                INTO DISTRICT-NAME                                
028500     ELSE                                                         
028600         STRING 'Thanh pho/Thi xa ' DELIMITED BY SIZE             
028700                W-PROV-EDIT         DELIMITED BY SIZE             
028800                INTO DISTRICT-NAME                                
028900     END-IF                                                       
029000     MOVE LK-PROVINCE-ID TO PROVINCE-ID                           
029100     MOVE DISTRICT-RECORD TO LK-LIGNE (1)                         
029200                                                                  
029300     INITIALIZE DISTRICT-RECORD                                   
029400     COMPUTE DISTRICT-ID = 200 + LK-PROVINCE-ID                   
029500     MOVE 'Huyen A'      TO DISTRICT-NAME                         
029600     MOVE LK-PROVINCE-ID TO PROVINCE-ID                           
029700     MOVE DISTRICT-RECORD TO LK-LIGNE (2)                         
029800                                                                  
029900     INITIALIZE DISTRICT-RECORD                                   
030000     COMPUTE DISTRICT-ID = 300 + LK-PROVINCE-ID                   
030100     MOVE 'Huyen B'      TO DISTRICT-NAME                         
030200     MOVE LK-PROVINCE-ID TO PROVINCE-ID                           
030300     MOVE DISTRICT-RECORD TO LK-LIGNE (3)                         
030400     .                                                            
030500 3300-SYNTHESE-DISTRICT-EXIT.                                     
030600     EXIT.                                                        
030700                                                                  
030800***************************************************************   
030900* 4000-LISTE-WARDS : POUR LE DISTRICT-ID DEMANDE, 5 WARDS SONT *  
031000* TOUJOURS SYNTHETISES (AUCUNE TABLE STOCKEE DE WARDS).        *  
031100***************************************************************   
031200 4000-LISTE-WARDS.                                                
031300     MOVE 5 TO LK-NB-LIGNES                                       
031400                                                                  
031500     INITIALIZE WARD-RECORD                                       
031600     COMPUTE WARD-ID = 1000 + LK-DISTRICT-ID                      
031700     MOVE 'Phuong 1'      TO WARD-NAME                            
031800     MOVE LK-DISTRICT-ID  TO DISTRICT-ID                          
031900     MOVE WARD-RECORD     TO LK-LIGNE (1)                         
032000                                                                  
032100     INITIALIZE WARD-RECORD                                       
032200     COMPUTE WARD-ID = 2000 + LK-DISTRICT-ID                      
032300     MOVE 'Phuong 2'      TO WARD-NAME                            
032400     MOVE LK-DISTRICT-ID  TO DISTRICT-ID                          
032500     MOVE WARD-RECORD     TO LK-LIGNE (2)                         
032600                                                                  
032700     INITIALIZE WARD-RECORD                                       
032800     COMPUTE WARD-ID = 3000 + LK-DISTRICT-ID                      
032900     MOVE 'Phuong 3'      TO WARD-NAME                            
033000     MOVE LK-DISTRICT-ID  TO DISTRICT-ID                          
033100     MOVE WARD-RECORD     TO LK-LIGNE (3)                         
033200                                                                  
033300     INITIALIZE WARD-RECORD                                       
033400     COMPUTE WARD-ID = 4000 + LK-DISTRICT-ID                      
033500     MOVE 'Xa A'          TO WARD-NAME                            
033600     MOVE LK-DISTRICT-ID  TO DISTRICT-ID                          
033700     MOVE WARD-RECORD     TO LK-LIGNE (4)                         
033800                                                                  
033900     INITIALIZE WARD-RECORD                                       
034000     COMPUTE WARD-ID = 5000 + LK-DISTRICT-ID                      
034100     MOVE 'Xa B'          TO WARD-NAME                            
034200     MOVE LK-DISTRICT-ID  TO DISTRICT-ID                          
034300     MOVE WARD-RECORD     TO LK-LIGNE (5)                         
034400     .                                                            
034500 4000-LISTE-WARDS-EXIT.                                           
034600     EXIT.                                                        
