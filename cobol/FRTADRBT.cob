000100***************************************************************** 
000200* PROGRAMME FRTADRBT                                           *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* PROGRAMME PRINCIPAL DU TRAITEMENT BATCH DU REFERENTIEL        * 
000600* D'ADRESSE.  IL LIT UN FICHIER DE DEMANDES DE LISTE (PROVINCES,* 
000700* DISTRICTS OU WARDS SELON LA ZONE LK-TYPE-RECH), AIGUILLE      * 
000800* CHAQUE DEMANDE VERS FRTADDR ET ECRIT LES LIGNES RENDUES SUR   * 
000900* LE FICHIER DE SORTIE, UNE LIGNE PAR ARTICLE DE LA LISTE.      * 
001000*                                                               * 
001100***************************************************************** 
001200 IDENTIFICATION DIVISION.                                         
001300 PROGRAM-ID.    FRTADRBT.                                         
001400 AUTHOR.        J-C. DURAND.                                      
001500 INSTALLATION.  CENTRE DE TRAITEMENT FRET.                        
001600 DATE-WRITTEN.  19/08/1988.                                       
001700 DATE-COMPILED.                                                   
001800 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE.             
001900                                                                  
002000***************************************************************** 
002100* HISTORIQUE DES MODIFICATIONS                                 *  
002200*                                                               * 
002300* 19/08/88 JCDURAND CREATION DU BATCH DE REFERENTIEL D'ADRESSE *  
002400* 04/02/91 PLENOIR  AJOUT DU COMPTE-RENDU DE FIN DE PASSAGE    *  
002500* 22/07/94 BEPARDI  RELECTURE SUITE REFONTE DE FRTADDR         *  
002600* 11/12/98 MRTROIS  REVUE AN 2000 - AUCUNE ZONE DATE A 2        * 
002700*                   CHIFFRES DANS CE PROGRAMME, NEANT          *  
002800* 14/01/99 MRTROIS  REVUE AN 2000 - CLOTURE DU DOSSIER PGM     *  
002900* 09/04/03 JCDURAND RELECTURE SUITE AUDIT QUALITE INTERNE      *  
003000* 05/02/18 PLENOIR  FRT-0002 - CREATION DU REFERENTIEL D'ADRESSE* 
003100*                   GHTK (REMPLACE LE REFERENTIEL DE REPLI)    *  
003200* 08/06/21 BEPARDI  FRT-0203 - RELECTURE AVANT MISE EN SERVICE *  
003300***************************************************************** 
003400                                                                  
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM                                           
003900     UPSI-0 ON  STATUS IS SW-RELANCE-ON                           
004000            OFF STATUS IS SW-RELANCE-OFF.                         
004100                                                                  
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT  ADDR-REQUEST-FILE                                    
004500                         ASSIGN  TO  ADRENTR                      
004600                         ORGANIZATION LINE SEQUENTIAL             
004700                         FILE STATUS  W-ENTREE-FS.                
004800     SELECT  ADDR-RESPONSE-FILE                                   
004900                         ASSIGN  TO  ADRSORT                      
005000                         ORGANIZATION LINE SEQUENTIAL             
005100                         FILE STATUS  W-SORTIE-FS.                
005200                                                                  
005300 DATA DIVISION.                                                   
005400 FILE SECTION.                                                    
005500* DEMANDE DE LISTE : TYPE DE RECHERCHE + CLE (PROVINCE-ID OU      
005600* DISTRICT-ID), LES 63 LIGNES DE RESULTAT NE SONT PAS LUES ICI    
005700 FD  ADDR-REQUEST-FILE                                            
005800     RECORD CONTAINS 9 CHARACTERS                                 
005900     DATA RECORD ADRENTR-REC.                                     
006000 01  ADRENTR-REC.                                                 
006100     05  ADRENTR-TYPE-RECH     PIC X(1).                          
006200     05  ADRENTR-PROVINCE-ID   PIC 9(3).                          
006300     05  ADRENTR-DISTRICT-ID   PIC 9(5).                          
006400* VUE BRUTE DE LA DEMANDE, POUR TRACE D'EXPLOITATION              
006500 01  ADRENTR-REC-X REDEFINES ADRENTR-REC PIC X(9).                
006600                                                                  
006700* UNE LIGNE DE SORTIE PAR ARTICLE DE LA LISTE RENDUE PAR FRTADDR  
006800 FD  ADDR-RESPONSE-FILE                                           
006900     RECORD CONTAINS 60 CHARACTERS                                
007000     DATA RECORD ADRSORT-REC.                                     
007100 01  ADRSORT-REC               PIC X(60).                         
007200                                                                  
007300 WORKING-STORAGE SECTION.                                         
007400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
007500 01 SLATVARS              PIC X(122)                  VALUE 'SLAT 
007600-    'VARS START:19/08/8810:39:02JCDURAND       FRTADRBT0001000010
007700-    'FRT.TST.PGM                                 SLAT VARS END'. 
007800                                                                  
007900 01 VERSION PIC X(23) VALUE 'FRTADRBT 03 DU 08/06/21'.            
008000                                                                  
008100*--- FILE STATUS DES FICHIERS DU BATCH -----------------          
008200 01  W-ENTREE-FS               PIC XX.                            
008300 01  W-SORTIE-FS               PIC XX.                            
008400                                                                  
008500* DRAPEAU DE FIN DE FICHIER DES DEMANDES DE LISTE                 
008600 01  SW-FIN-DEMANDES           PIC X(1) VALUE 'N'.                
008700     88  FIN-DEMANDES                   VALUE 'O'.                
008800     88  PAS-FIN-DEMANDES                VALUE 'N'.               
008900                                                                  
009000* ZONE DE LIAISON AVEC FRTADDR                                    
009100     COPY XFRTLNK.                                                
009200* VUE BRUTE DE LA ZONE DE LIAISON POUR TRACE D'EXPLOITATION       
009300 01  FR-RECHERCHE-X REDEFINES FR-RECHERCHE PIC X(3800).           
009400                                                                  
009500* COMPTEURS DE FIN DE PASSAGE (TOUS EN COMP)                      
009600 01  W-COMPTEURS.                                                 
009700     05  W-NB-DEMANDES-LUES    PIC S9(7) COMP VALUE ZERO.         
009800     05  W-NB-LIGNES-ECRITES   PIC S9(7) COMP VALUE ZERO.         
009900     05  W-IDX-LIGNE           PIC S9(3) COMP VALUE ZERO.         
010000* VUE BRUTE DES COMPTEURS POUR TRACE D'EXPLOITATION               
010100 01  W-COMPTEURS-X REDEFINES W-COMPTEURS PIC X(10).               
010200                                                                  
010300* LIGNE DE COMPTE-RENDU EDITEE EN FIN DE PASSAGE                  
010400 01  W-LIGNE-CR.                                                  
010500     05  FILLER                PIC X(20) VALUE                    
010600             'FRTADRBT - DEMANDES '.                              
010700     05  W-LIGNE-CR-LUES       PIC ZZZ,ZZ9.                       
010800     05  FILLER                PIC X(10) VALUE                    
010900             ' - LIGNES '.                                        
011000     05  W-LIGNE-CR-ECRITES    PIC ZZZ,ZZ9.                       
011100     05  FILLER                PIC X(40) VALUE SPACES.            
011200                                                                  
011300 PROCEDURE DIVISION.                                              
011400                                                                  
011500***************************************************************   
011600* 0000-DEBUT : OUVRE LES FICHIERS, TRAITE LE FICHIER DES        * 
011700* DEMANDES DE LISTE JUSQU'A EPUISEMENT ET EDITE LE COMPTE-RENDU.* 
011800***************************************************************   
011900 0000-DEBUT.                                                      
012000     OPEN INPUT  ADDR-REQUEST-FILE                                
012100     OPEN OUTPUT ADDR-RESPONSE-FILE                               
012200                                                                  
012300     PERFORM 1000-LIRE-DEMANDE THRU 1000-LIRE-DEMANDE-EXIT        
012400                                                                  
012500     PERFORM 2000-TRAITER-DEMANDE THRU 2000-TRAITER-DEMANDE-EXIT  
012600         UNTIL FIN-DEMANDES                                       
012700                                                                  
012800     PERFORM 9000-EDITER-COMPTE-RENDU                             
012900                            THRU 9000-EDITER-COMPTE-RENDU-EXIT    
013000                                                                  
013100     CLOSE ADDR-REQUEST-FILE                                      
013200           ADDR-RESPONSE-FILE                                     
013300                                                                  
013400     GOBACK                                                       
013500     .                                                            
013600                                                                  
013700***************************************************************   
013800* 1000-LIRE-DEMANDE : LECTURE SEQUENTIELLE DU FICHIER DES       * 
013900* DEMANDES DE LISTE.                                            * 
014000***************************************************************   
014100 1000-LIRE-DEMANDE.                                               
014200     READ ADDR-REQUEST-FILE                                       
014300         AT END                                                   
014400             SET FIN-DEMANDES TO TRUE                             
014500         NOT AT END                                               
014600             ADD 1 TO W-NB-DEMANDES-LUES                          
014700     END-READ                                                     
014800     .                                                            
014900 1000-LIRE-DEMANDE-EXIT.                                          
015000     EXIT.                                                        
015100                                                                  
015200***************************************************************   
015300* 2000-TRAITER-DEMANDE : AIGUILLE LA DEMANDE COURANTE VERS      * 
015400* FRTADDR, ECRIT CHAQUE LIGNE RENDUE PUIS LIT LA DEMANDE        * 
015500* SUIVANTE.                                                     * 
015600***************************************************************   
015700 2000-TRAITER-DEMANDE.                                            
015800     INITIALIZE FR-RECHERCHE                                      
015900     MOVE ADRENTR-TYPE-RECH   TO LK-TYPE-RECH                     
016000     MOVE ADRENTR-PROVINCE-ID TO LK-PROVINCE-ID                   
016100     MOVE ADRENTR-DISTRICT-ID TO LK-DISTRICT-ID                   
016200                                                                  
016300     CALL 'FRTADDR' USING FR-RECHERCHE                            
016400                                                                  
016500     PERFORM 2010-ECRIRE-UNE-LIGNE THRU 2010-ECRIRE-UNE-LIGNE-EXIT
016600         VARYING W-IDX-LIGNE FROM 1 BY 1                          
016700           UNTIL W-IDX-LIGNE > LK-NB-LIGNES                       
016800                                                                  
016900     PERFORM 1000-LIRE-DEMANDE THRU 1000-LIRE-DEMANDE-EXIT        
017000     .                                                            
017100 2000-TRAITER-DEMANDE-EXIT.                                       
017200     EXIT.                                                        
017300                                                                  
017400***************************************************************   
017500* 2010-ECRIRE-UNE-LIGNE : ECRIT LA LIGNE DE RANG W-IDX-LIGNE   *  
017600* RENDUE PAR FRTADDR SUR LE FICHIER DE SORTIE.                 *  
017700***************************************************************   
017800 2010-ECRIRE-UNE-LIGNE.                                           
017900     MOVE LK-LIGNE (W-IDX-LIGNE) TO ADRSORT-REC                   
018000     WRITE ADRSORT-REC                                            
018100     ADD 1 TO W-NB-LIGNES-ECRITES                                 
018200     .                                                            
018300 2010-ECRIRE-UNE-LIGNE-EXIT.                                      
018400     EXIT.                                                        
018500                                                                  
018600***************************************************************   
018700* 9000-EDITER-COMPTE-RENDU : TRACE LE NOMBRE DE DEMANDES LUES   * 
018800* ET DE LIGNES ECRITES SUR LA CONSOLE D'EXPLOITATION.           * 
018900***************************************************************   
019000 9000-EDITER-COMPTE-RENDU.                                        
019100     MOVE W-NB-DEMANDES-LUES  TO W-LIGNE-CR-LUES                  
019200     MOVE W-NB-LIGNES-ECRITES TO W-LIGNE-CR-ECRITES               
019300     DISPLAY W-LIGNE-CR UPON CONSOLE                              
019400     .                                                            
019500 9000-EDITER-COMPTE-RENDU-EXIT.                                   
019600     EXIT.                                                        
