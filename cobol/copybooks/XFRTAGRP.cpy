000100***************************************************************** 
000200* COPYBOOK XFRTAGRP                                            *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT GENERIQUE D'UN BLOC ADRESSE (PROVINCE/DISTRICT/WARD/  * 
000600* ADRESSE DETAILLEE).  COPIE DEUX FOIS DANS XFRTREQ, AVEC       * 
000700* REPLACING 'X' BY 'PICK' POUR LE BLOC ENLEVEMENT ET 'X' BY     * 
000800* 'DEST' POUR LE BLOC LIVRAISON, CAR LES DEUX BLOCS ONT LE      * 
000900* MEME GABARIT DANS LA DEMANDE D'EXPEDITION.                   *  
001000***************************************************************** 
001100    05  X-PROVINCE               PIC X(40).                       
001200    05  X-DISTRICT                PIC X(40).                      
001300    05  X-WARD                    PIC X(40).                      
001400    05  X-ADDRESS                 PIC X(100).                     
