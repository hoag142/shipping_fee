000100***************************************************************** 
000200* COPYBOOK XFRTREQ                                             *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT DE LA DEMANDE D'EXPEDITION (SHIPMENT-REQUEST) TELLE   * 
000600* QU'ELLE ARRIVE SUR LE FICHIER SHP-REQ-FILE, UN ARTICLE PAR    * 
000700* COLIS.  LE BLOC ENLEVEMENT (PICK-) ET LE BLOC LIVRAISON       * 
000800* (DEST-) PARTAGENT LE GABARIT XFRTAGRP.                        * 
000900*                                                               * 
001000* MAJ : 05/02/18 BEPARDI  DEMANDE FRT-0001 - CREATION GABARIT   * 
001100* MAJ : 19/11/19 MRTROIS  FRT-0118 - AJOUT DELIVER-OPTION       * 
001200***************************************************************** 
001300* BLOC ADRESSE ENLEVEMENT (ORIGINE)                               
001400     COPY XFRTAGRP REPLACING 'X' BY PICK.                         
001500* BLOC ADRESSE LIVRAISON (DESTINATION)                            
001600     COPY XFRTAGRP REPLACING 'X' BY DEST.                         
001700* POIDS DU COLIS EN GRAMMES, ENTIER SIGNE                         
001800     05  WEIGHT-GRAMS              PIC S9(7).                     
001900* VALEUR DECLAREE DU COLIS EN VND, ENTIER SIGNE                   
002000     05  ORDER-VALUE               PIC S9(9).                     
002100* MODE DE TRANSPORT : 'road' OU 'fly'                             
002200     05  TRANSPORT-MODE            PIC X(4).                      
002300* OPTION DE LIVRAISON : 'xteam' OU 'none'                         
002400     05  DELIVER-OPTION            PIC X(6).                      
002500     05  FILLER                    PIC X(20).                     
