000100***************************************************************** 
000200* COPYBOOK XFRTRES                                             *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT DE LA REPONSE DE TARIFICATION (SHIPMENT-RESPONSE)    *  
000600* ECRITE SUR SHP-RES-FILE, UN ARTICLE PAR DEMANDE LUE EN        * 
000700* ENTREE, DANS LE MEME ORDRE.                                   * 
000800*                                                               * 
000900* MAJ : 05/02/18 BEPARDI  FRT-0001 - CREATION GABARIT           * 
001000***************************************************************** 
001100* 'Y'/'N' - CALCUL REUSSI                                         
001200     05  RESP-SUCCESS-FLAG         PIC X(1).                      
001300     05  RESP-MESSAGE              PIC X(60).                     
001400* FRAIS DE PORT EN VND                                            
001500     05  RESP-FEE                  PIC S9(9).                     
001600* FRAIS D'ASSURANCE EN VND                                        
001700     05  RESP-INSURANCE-FEE        PIC S9(9).                     
001800* TOTAL DES FRAIS EN VND                                          
001900     05  RESP-TOTAL-FEE            PIC S9(9).                     
002000     05  RESP-DELIVERY-TIME        PIC X(20).                     
002100     05  RESP-EXPECTED-DATE        PIC X(10).                     
002200* 'Y'/'N' - SURTAXE ZONE ELOIGNEE (TOUJOURS 'N' EN REPLI)         
002300     05  RESP-EXT-FEE-FLAG         PIC X(1).                      
002400     05  RESP-SHIP-MONEY-LEAD      PIC X(20).                     
002500     05  FILLER                    PIC X(20).                     
