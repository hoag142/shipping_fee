000100***************************************************************** 
000200* COPYBOOK XFRTRET                                             *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* ZONE DE LIAISON FR-RETOUR : RESULTATS DU CALCUL DE LA         * 
000600* CALCULETTE FRTTAR01, REMONTES A FRTDISP PUIS A FRTBATCH POUR  * 
000700* ALIMENTER SHIPMENT-RESPONSE.                                  * 
000800*                                                               * 
000900* MAJ : 05/02/18 BEPARDI  FRT-0001 - CREATION GABARIT           * 
001000***************************************************************** 
001100     05  FRRET-BASE-FEE            PIC S9(9).                     
001200     05  FRRET-WEIGHT-FEE          PIC S9(9).                     
001300     05  FRRET-DISTANCE-FEE        PIC S9(9).                     
001400     05  FRRET-SHIP-FEE-TOTAL      PIC S9(9).                     
001500     05  FRRET-INSURANCE-FEE       PIC S9(9).                     
001600     05  FRRET-TOTAL-FEE           PIC S9(9).                     
001700     05  FRRET-DELIVERY-TIME       PIC X(20).                     
001800     05  FRRET-EXPECTED-DATE       PIC X(10).                     
001900     05  FRRET-EXT-FEE-FLAG        PIC X(1).                      
002000     05  FRRET-SHIP-MONEY-LEAD     PIC X(20).                     
002100     05  FRRET-SUCCESS-FLAG        PIC X(1).                      
002200     05  FRRET-MESSAGE             PIC X(60).                     
002300     05  FILLER                    PIC X(20).                     
