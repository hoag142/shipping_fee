000100***************************************************************** 
000200* COPYBOOK XFRTPROV                                            *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT ARTICLE PROVINCE-FILE (01 PROVINCE-RECORD) ET TABLE   * 
000600* EN MEMOIRE DES 63 PROVINCES (PT-PROVINCE-TABLE) CHARGEE PAR   * 
000700* FRTADDR A L'OUVERTURE DU FICHIER, DANS L'ORDRE PROVINCE-ID    * 
000800* 1 A 63.                                                       * 
000900*                                                               * 
001000* MAJ : 11/02/18 BEPARDI  FRT-0002 - CREATION GABARIT           * 
001100***************************************************************** 
001200 01  PROVINCE-RECORD.                                             
001300     05  PROVINCE-ID               PIC 9(3).                      
001400     05  PROVINCE-NAME             PIC X(40).                     
001500     05  PROVINCE-CODE             PIC X(6).                      
001600     05  FILLER                    PIC X(11).                     
001700                                                                  
001800 01  PT-PROVINCE-TABLE.                                           
001900     05  PT-PROVINCE-ROW OCCURS 63 TIMES                          
002000                         INDEXED BY PT-PROVINCE-IDX.              
002100         10  PT-PROVINCE-ID        PIC 9(3).                      
002200         10  PT-PROVINCE-NAME      PIC X(40).                     
002300         10  PT-PROVINCE-CODE      PIC X(6).                      
