000100***************************************************************** 
000200* COPYBOOK XFRTDIST                                            *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT ARTICLE DE RESTITUTION DISTRICT-RECORD, ET LES DEUX   * 
000600* TABLES FIXES DE 10 QUARTIERS (HA NOI, HO CHI MINH) DETENUES   * 
000700* EN MEMOIRE PAR FRTADDR, CHACUNE ECRITE EN CLAIR PUIS REVUE    * 
000800* PAR UNE TABLE REDEFINIE (HABITUDE DE CODAGE DES TABLES FIXES  * 
000900* DE CE SERVICE, VOIR AUSSI TAU-E-AN DANS LE REFERENTIEL TAUX). * 
001000* LES AUTRES PROVINCES N'ONT PAS DE TABLE STOCKEE : VOIR        * 
001100* PARAGRAPHE 3300-SYNTHESE-DISTRICT DANS FRTADDR.               * 
001200*                                                               * 
001300* MAJ : 11/02/18 BEPARDI  FRT-0002 - CREATION GABARIT           * 
001400***************************************************************** 
001500 01  DISTRICT-RECORD.                                             
001600     05  DISTRICT-ID               PIC 9(5).                      
001700     05  DISTRICT-NAME             PIC X(40).                     
001800     05  PROVINCE-ID               PIC 9(3).                      
001900     05  FILLER                    PIC X(12).                     
002000                                                                  
002100* TABLE DES 10 DISTRICTS DE HA NOI (PROVINCE-ID 1), EN CLAIR      
002200 01  HN-DISTRICT-DATA.                                            
002300     05  FILLER PIC X(45) VALUE '00001Quan Ba Dinh'.              
002400     05  FILLER PIC X(45) VALUE '00002Quan Hoan Kiem'.            
002500     05  FILLER PIC X(45) VALUE '00003Quan Tay Ho'.               
002600     05  FILLER PIC X(45) VALUE '00004Quan Long Bien'.            
002700     05  FILLER PIC X(45) VALUE '00005Quan Cau Giay'.             
002800     05  FILLER PIC X(45) VALUE '00006Quan Dong Da'.              
002900     05  FILLER PIC X(45) VALUE '00007Quan Hai Ba Trung'.         
003000     05  FILLER PIC X(45) VALUE '00008Quan Hoang Mai'.            
003100     05  FILLER PIC X(45) VALUE '00009Quan Thanh Xuan'.           
003200     05  FILLER PIC X(45) VALUE '00010Huyen Soc Son'.             
003300* VUE EXPLOITABLE DE LA TABLE CI-DESSUS                           
003400 01  HN-DISTRICT-TABLE REDEFINES HN-DISTRICT-DATA.                
003500     05  HN-DISTRICT-ROW OCCURS 10 TIMES                          
003600                          INDEXED BY HN-DISTRICT-IDX.             
003700         10  HN-DISTRICT-ID        PIC 9(5).                      
003800         10  HN-DISTRICT-NAME      PIC X(40).                     
003900                                                                  
004000* TABLE DES 10 DISTRICTS DE HO CHI MINH (PROVINCE-ID 2), EN CLAIR 
004100 01  HCM-DISTRICT-DATA.                                           
004200     05  FILLER PIC X(45) VALUE '00011Quan 1'.                    
004300     05  FILLER PIC X(45) VALUE '00012Quan 3'.                    
004400     05  FILLER PIC X(45) VALUE '00013Quan 4'.                    
004500     05  FILLER PIC X(45) VALUE '00014Quan 5'.                    
004600     05  FILLER PIC X(45) VALUE '00015Quan 7'.                    
004700     05  FILLER PIC X(45) VALUE '00016Quan 10'.                   
004800     05  FILLER PIC X(45) VALUE '00017Quan Binh Thanh'.           
004900     05  FILLER PIC X(45) VALUE '00018Quan Go Vap'.               
005000     05  FILLER PIC X(45) VALUE '00019Quan Tan Binh'.             
005100     05  FILLER PIC X(45) VALUE '00020Thanh pho Thu Duc'.         
005200* VUE EXPLOITABLE DE LA TABLE CI-DESSUS                           
005300 01  HCM-DISTRICT-TABLE REDEFINES HCM-DISTRICT-DATA.              
005400     05  HCM-DISTRICT-ROW OCCURS 10 TIMES                         
005500                           INDEXED BY HCM-DISTRICT-IDX.           
005600         10  HCM-DISTRICT-ID       PIC 9(5).                      
005700         10  HCM-DISTRICT-NAME     PIC X(40).                     
