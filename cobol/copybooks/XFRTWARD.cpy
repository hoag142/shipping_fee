000100***************************************************************** 
000200* COPYBOOK XFRTWARD                                            *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* GABARIT ARTICLE DE RESTITUTION WARD-RECORD.  LES WARDS SONT   * 
000600* TOUJOURS SYNTHETISES A PARTIR DU DISTRICT-ID, IL N'Y A PAS DE * 
000700* TABLE STOCKEE : VOIR PARAGRAPHE 4000-LISTE-WARDS DANS FRTADDR.* 
000800*                                                               * 
000900* MAJ : 11/02/18 BEPARDI  FRT-0002 - CREATION GABARIT           * 
001000***************************************************************** 
001100 01  WARD-RECORD.                                                 
001200     05  WARD-ID                   PIC 9(6).                      
001300     05  WARD-NAME                 PIC X(40).                     
001400     05  DISTRICT-ID               PIC 9(5).                      
001500     05  FILLER                    PIC X(9).                      
