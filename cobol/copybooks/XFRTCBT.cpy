000100***************************************************************** 
000200* COPYBOOK XFRTCBT                                             *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* ZONE DE LIAISON FR-COMBAT : COPIE DE TRAVAIL DE LA DEMANDE    * 
000600* D'EXPEDITION, VALIDEE ET NORMALISEE PAR FRTDISP, PUIS PASSEE  * 
000700* A LA CALCULETTE FRTTAR01.  REPREND LES ZONES DE XFRTREQ       * 
000800* UTILES AU CALCUL, PLUS LES INDICATEURS DE CONTROLE.          *  
000900*                                                               * 
001000* MAJ : 05/02/18 BEPARDI  FRT-0001 - CREATION GABARIT           * 
001100***************************************************************** 
001200     05  FRCBT-PICK-PROVINCE       PIC X(40).                     
001300     05  FRCBT-DEST-PROVINCE       PIC X(40).                     
001400     05  FRCBT-WEIGHT-GRAMS        PIC S9(7).                     
001500     05  FRCBT-ORDER-VALUE         PIC S9(9).                     
001600     05  FRCBT-TRANSPORT-MODE      PIC X(4).                      
001700     05  FRCBT-DELIVER-OPTION      PIC X(6).                      
001800* INDICATEUR MEME PROVINCE, ALIMENTE PAR 3100-TEST-PROVINCE       
001900     05  FRCBT-MEME-PROVINCE-IND   PIC X(1).                      
002000         88  FRCBT-MEME-PROVINCE        VALUE 'O'.                
002100         88  FRCBT-AUTRE-PROVINCE       VALUE 'N'.                
002200     05  FILLER                    PIC X(20).                     
