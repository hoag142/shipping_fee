000100***************************************************************** 
000200* COPYBOOK XFRTLNK                                             *  
000300* LANGAGE COBOL                                                *  
000400*                                                               * 
000500* ZONE DE LIAISON DU SOUS-PROGRAMME FRTADDR (REFERENTIEL       *  
000600* D'ADRESSES PROVINCE/DISTRICT/WARD).  LE DEMANDEUR GARNIT     *  
000700* LK-TYPE-RECH ET, SELON LE CAS, LK-PROVINCE-ID OU LK-DISTRICT- * 
000800* ID ; FRTADDR REND LE NOMBRE DE LIGNES TROUVEES DANS LK-NB-    * 
000900* LIGNES ET LES LIGNES ELLES-MEMES DANS LK-LIGNE (VUE PAR      *  
001000* PROVINCE-RECORD, DISTRICT-RECORD OU WARD-RECORD SELON LE     *  
001100* TYPE DE RECHERCHE, LES TROIS GABARITS FAISANT 60 OCTETS).    *  
001200*                                                               * 
001300* MAJ : 11/02/18 BEPARDI  FRT-0002 - CREATION GABARIT           * 
001350* MAJ : 08/06/21 PLENOIR  FRT-0203 - AJOUT FILLER DE FIN DE ZONE *
001400***************************************************************** 
001500 01  FR-RECHERCHE.                                                
001600* TYPE DE RECHERCHE : 'P' PROVINCES, 'D' DISTRICTS, 'W' WARDS     
001700     05  LK-TYPE-RECH          PIC X(1).                          
001800     05  LK-PROVINCE-ID        PIC 9(3).                          
001900     05  LK-DISTRICT-ID        PIC 9(5).                          
002000     05  LK-NB-LIGNES          PIC S9(3) COMP.                    
002100     05  LK-LIGNE OCCURS 63 TIMES       PIC X(60).                
002200     05  FILLER                PIC X(9).                          
